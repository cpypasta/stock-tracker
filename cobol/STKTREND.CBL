000100CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200      *================================================================*
000300      * STKTREND  -  DAILY CLOSING-PRICE TREND REPORT                =*
000400      * AUTHOR: R. CHIRINOS                                           =*
000500      * INSTALLATION: IBM-BCP DATA CENTER                             =*
000600      * DATE-WRITTEN: 06/14/1988                                      =*
000700      * DATE-COMPILED:                                                =*
000800      * SECURITY: NON-CONFIDENTIAL                                    =*
000900      *================================================================*
001000       IDENTIFICATION DIVISION.
001100       PROGRAM-ID. STKTREND.
001200       AUTHOR. R. CHIRINOS.
001300       INSTALLATION. IBM-BCP DATA CENTER.
001400       DATE-WRITTEN. 06/14/1988.
001500       DATE-COMPILED.
001600       SECURITY. NON-CONFIDENTIAL.
001700      *================================================================*
001800      * CHANGE LOG                                                    =*
001900      *----------------------------------------------------------------*
002000      * 19880614  RCH  INITIAL VERSION -- PRICE-MODE BAR CHART ONLY,   *
002100      *                FIXED 14-COLUMN CONDENSATION                   *
002200      * 19881122  RCH  REMAINDER FROM THE GROUP-AVERAGE DIVISION NOW   *
002300      *                GOES TO THE EARLIEST COLUMNS, NOT THE LAST      *
002400      * 19900113  RCH  ADDED UPSI-0 CHANGE-MODE -- OPS CAN NOW RUN A   *
002500      *                DAY-OVER-DAY PERCENT-CHANGE CHART OFF THE SAME  *
002600      *                PRICEFILE BY SETTING //UPSI PARM=1000 IN THE JCL*
002700      * 19910730  RCH  BAR RENDERED HORIZONTALLY (LEFT TO RIGHT) --    *
002800      *                LINE PRINTER COULD NOT DO THE VERTICAL CHART    *
002900      *                THE BROKERAGE DESK WANTED                      *
003000      * 19930405  RCH  CHANGE-MODE BAR NOW SPLITS ON A CENTER BASELINE,*
003100      *                NEGATIVE DAYS BAR LEFT, POSITIVE DAYS BAR RIGHT *
003200      * 19981130  LMP  Y2K -- PRC-DATE-CCYY IS FULL 4-DIGIT YEAR ON    *
003300      *                THE FEED; NO WINDOWING LOGIC IN THIS PROGRAM    *
003400      * 19990219  LMP  Y2K -- RUN-DATE HEADING (ACCEPT FROM DATE) IS   *
003500      *                DISPLAY-ONLY, DOES NOT DRIVE ANY CALCULATION;   *
003600      *                SIGNED OFF ON THE Y2K CHECKLIST                 *
003700      * 20040217  RCH  MISC-4822: CHANGES OF 0.01% OR LESS NOW TREATED *
003800      *                AS NO-CHANGE (NO BAR) PER ANALYST REQUEST       *
003900      *================================================================*
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-370.
004300       OBJECT-COMPUTER. IBM-370.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           SWITCH-0 IS SW-CHANGE-MODE
004700               ON  STATUS IS CHANGE-MODE-ON
004800               OFF STATUS IS CHANGE-MODE-OFF.
004900      *    UPSI-0 = 1 (SET VIA //UPSI PARM=1000 IN THE JCL) SELECTS
005000      *    DAY-OVER-DAY PERCENT-CHANGE MODE.  OFF (THE DEFAULT) GIVES
005100      *    THE PLAIN CLOSING-PRICE CHART.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT PRICEFILE  ASSIGN TO PRICEFILE
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS  IS FS-PRICEFILE.
005700      *
005800           SELECT TRENDOUT   ASSIGN TO TRENDRPT
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS  IS FS-TRENDOUT.
006100      *================================================================*
006200       DATA DIVISION.
006300       FILE SECTION.
006400       FD  PRICEFILE
006500           RECORDING MODE IS F
006600           RECORD CONTAINS 29 CHARACTERS
006700           BLOCK CONTAINS 0 RECORDS
006800           DATA RECORD IS PRICE-RECORD.
006900           COPY PRICEREC.
007000      *
007100       FD  TRENDOUT
007200           RECORDING MODE IS F
007300           RECORD CONTAINS 132 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS TREND-REC.
007600       01  TREND-REC                       PIC X(132).
007700      *================================================================*
007800       WORKING-STORAGE SECTION.
007900       77  WS-MAX-COLS                  PIC S9(04) COMP VALUE 14.
008000       77  WS-MAX-HEIGHT                PIC S9(04) COMP VALUE 10.
008100       77  WS-MAX-DAYS                  PIC S9(04) COMP VALUE 100.
008200      *----------------------------------------------------------------*
008300      *    FILE STATUS SWITCHES                                        *
008400      *----------------------------------------------------------------*
008500       01  WS-FILE-STATUS-CODES.
008600           05  FS-PRICEFILE             PIC X(02) VALUE SPACES.
008700               88  PRICEFILE-OK              VALUE '00'.
008800           05  FS-TRENDOUT              PIC X(02) VALUE SPACES.
008900               88  TRENDOUT-OK               VALUE '00'.
008950           05  FILLER                   PIC X(01) VALUE SPACE.
009000       01  WS-SWITCHES.
009100           05  SW-PRICE-EOF             PIC X(01) VALUE 'N'.
009200               88  END-OF-PRICES             VALUE 'Y'.
009250           05  FILLER                   PIC X(01) VALUE SPACE.
009300      *----------------------------------------------------------------*
009400      *    COUNTERS -- ALL COMP PER SHOP STANDARD                      *
009500      *----------------------------------------------------------------*
009600       01  WS-COUNTERS.
009700           05  WS-PRICE-COUNT           PIC S9(04) COMP VALUE 0.
009800           05  WS-COND-COUNT            PIC S9(04) COMP VALUE 0.
009900           05  WS-TICKERS-PROCESSED     PIC S9(04) COMP VALUE 0.
010000           05  WS-PRICE-RECS-READ       PIC S9(07) COMP VALUE 0.
010100           05  WS-GROUP-SIZE-BASE       PIC S9(04) COMP VALUE 0.
010200           05  WS-REMAINDER             PIC S9(04) COMP VALUE 0.
010300           05  WS-THIS-GROUP-SIZE       PIC S9(04) COMP VALUE 0.
010400           05  WS-GROUP-START           PIC S9(04) COMP VALUE 0.
010500           05  WS-GROUP-END             PIC S9(04) COMP VALUE 0.
010600           05  WS-HEIGHT-INT            PIC S9(04) COMP VALUE 0.
010700           05  WS-NEG-START             PIC S9(04) COMP VALUE 0.
010750           05  FILLER                   PIC X(01) VALUE SPACE.
010800      *----------------------------------------------------------------*
010900      *    TICKER CONTROL-BREAK WORK AREA                              *
011000      *----------------------------------------------------------------*
011100       01  WS-TICKER-BREAK.
011200           05  WS-CURRENT-TICKER        PIC X(08) VALUE SPACES.
011250           05  FILLER                   PIC X(01) VALUE SPACE.
011300      *----------------------------------------------------------------*
011400      *    RAW DAILY PRICE TABLE -- ONE TICKER'S SERIES AT A TIME      *
011500      *----------------------------------------------------------------*
011600       01  WS-PRICE-TABLE.
011700           05  WS-PRICE-ROW OCCURS 100 TIMES
011800                           INDEXED BY PRC-IDX.
011900               10  PRC-VALUE            PIC 9(07)V9(04) VALUE 0.
011950           05  FILLER                   PIC X(01) VALUE SPACE.
012000      *----------------------------------------------------------------*
012100      *    CONDENSED SERIES TABLE -- AT MOST WS-MAX-COLS ENTRIES.      *
012200      *    HOLDS CLOSING PRICES, OR DAY-OVER-DAY PERCENT CHANGES ONCE  *
012300      *    170-COMPUTE-CHANGE-SERIES HAS RUN IN CHANGE MODE.           *
012400      *----------------------------------------------------------------*
012500       01  WS-COND-TABLE.
012600           05  WS-COND-ROW OCCURS 14 TIMES
012700                           INDEXED BY COL-IDX.
012800               10  COND-VALUE           PIC S9(07)V99 VALUE 0.
012900               10  COND-HEIGHT          PIC S9(04) COMP VALUE 0.
012950           05  FILLER                   PIC X(01) VALUE SPACE.
013000       01  WS-ORIG-COND-TABLE.
013100           05  WS-ORIG-COND-ROW OCCURS 14 TIMES.
013200               10  ORIG-COND-VALUE      PIC S9(07)V99 VALUE 0.
013250           05  FILLER                   PIC X(01) VALUE SPACE.
013300      *----------------------------------------------------------------*
013400      *    MIN / MAX / SCALING WORK AREA FOR THE BAR-HEIGHT RULE       *
013500      *----------------------------------------------------------------*
013600       01  WS-SCALE-WORK.
013700           05  WS-SERIES-MIN            PIC S9(07)V99 VALUE 0.
013800           05  WS-SERIES-MAX            PIC S9(07)V99 VALUE 0.
013900           05  WS-SERIES-RANGE          PIC S9(07)V99 VALUE 0.
014000           05  WS-ABS-OF-MAX            PIC S9(07)V99 VALUE 0.
014100           05  WS-ABS-OF-MIN            PIC S9(07)V99 VALUE 0.
014200           05  WS-ABS-DENOM             PIC S9(07)V99 VALUE 0.
014300           05  WS-VAL-ABS               PIC S9(07)V99 VALUE 0.
014400           05  WS-HEIGHT-RAW            PIC S9(07)V99 VALUE 0.
014500           05  WS-GROUP-SUM             PIC S9(09)V99 VALUE 0.
014550           05  FILLER                   PIC X(01) VALUE SPACE.
014600      *----------------------------------------------------------------*
014700      *    TICKER SUMMARY WORK AREA                                    *
014800      *----------------------------------------------------------------*
014900       01  WS-SUMMARY-WORK.
015000           05  WS-FIRST-VALUE           PIC S9(07)V99 VALUE 0.
015100           05  WS-LAST-VALUE            PIC S9(07)V99 VALUE 0.
015200           05  WS-NET-CHANGE-PCT        PIC S9(05)V99 VALUE 0.
015250           05  FILLER                   PIC X(01) VALUE SPACE.
015300      *----------------------------------------------------------------*
015400      *    BAR RENDERING WORK AREA -- SPLIT ON A CENTER BASELINE FOR   *
015500      *    CHANGE MODE, FULL-WIDTH LEFT-TO-RIGHT FOR PRICE MODE.       *
015600      *----------------------------------------------------------------*
015700       01  WS-BAR-CHARS                 PIC X(10) VALUE ALL '*'.
015800       01  WS-BAR-AREA                  PIC X(10) VALUE SPACES.
015900       01  WS-BAR-AREA-SPLIT REDEFINES WS-BAR-AREA.
016000           05  NEG-HALF                 PIC X(05).
016100           05  POS-HALF                 PIC X(05).
016200      *----------------------------------------------------------------*
016300      *    RUN-DATE HEADING WORK AREA                                  *
016400      *----------------------------------------------------------------*
016500       01  WS-RUN-DATE                  PIC 9(06) VALUE 0.
016600       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
016700           05  WS-RUN-DATE-YY           PIC 9(02).
016800           05  WS-RUN-DATE-MM           PIC 9(02).
016900           05  WS-RUN-DATE-DD           PIC 9(02).
017000      *----------------------------------------------------------------*
017100      *    EDITED VALUE WORK AREAS FOR THE COLUMN LINE                 *
017200      *----------------------------------------------------------------*
017300       01  WS-PRICE-ED                  PIC $Z(5)9.99.
017400       01  WS-CHANGE-ED                 PIC +Z(4)9.99.
017500      *----------------------------------------------------------------*
017600      *    TRENDRPT LAYOUT                                             *
017700      *----------------------------------------------------------------*
017800       01  WS-TREND-TITLE-LINE.
017900           05  FILLER                   PIC X(01) VALUE SPACE.
018000           05  FILLER                   PIC X(25)
018100               VALUE 'TREND REPORT FOR TICKER:'.
018200           05  TREND-TICKER-OU          PIC X(08).
018300           05  FILLER                   PIC X(03) VALUE SPACES.
018400           05  FILLER                   PIC X(09) VALUE 'RUN DATE:'.
018500           05  TREND-RUN-MM-OU          PIC 99.
018600           05  FILLER                   PIC X(01) VALUE '/'.
018700           05  TREND-RUN-DD-OU          PIC 99.
018800           05  FILLER                   PIC X(01) VALUE '/'.
018900           05  TREND-RUN-YY-OU          PIC 99.
019000           05  FILLER                   PIC X(78) VALUE SPACES.
019100       01  WS-TREND-COL-LINE.
019200           05  FILLER                   PIC X(01) VALUE SPACE.
019300           05  TREND-COL-NUM-OU         PIC Z9.
019400           05  FILLER                   PIC X(02) VALUE SPACES.
019500           05  TREND-VALUE-OU           PIC X(10).
019600           05  FILLER                   PIC X(03) VALUE SPACES.
019700           05  TREND-BAR-OU             PIC X(10).
019800           05  FILLER                   PIC X(104) VALUE SPACES.
019900       01  WS-TREND-SUMMARY-LINE.
020000           05  FILLER                   PIC X(01) VALUE SPACE.
020100           05  FILLER                   PIC X(06) VALUE 'FIRST:'.
020200           05  TREND-FIRST-OU           PIC X(10).
020300           05  FILLER                   PIC X(01) VALUE SPACE.
020400           05  FILLER                   PIC X(05) VALUE 'LAST:'.
020500           05  TREND-LAST-OU            PIC X(10).
020600           05  FILLER                   PIC X(01) VALUE SPACE.
020700           05  FILLER                   PIC X(04) VALUE 'MIN:'.
020800           05  TREND-MIN-OU             PIC X(10).
020900           05  FILLER                   PIC X(01) VALUE SPACE.
021000           05  FILLER                   PIC X(04) VALUE 'MAX:'.
021100           05  TREND-MAX-OU             PIC X(10).
021200           05  FILLER                   PIC X(01) VALUE SPACE.
021300           05  FILLER                   PIC X(09) VALUE 'NET CHG:'.
021400           05  TREND-NET-CHG-OU         PIC +Z(3)9.99.
021500           05  FILLER                   PIC X(01) VALUE '%'.
021600           05  FILLER                   PIC X(51) VALUE SPACES.
021700       01  WS-TREND-GRAND-LINE.
021800           05  FILLER                   PIC X(01) VALUE SPACE.
021900           05  FILLER                   PIC X(19)
022000               VALUE 'TICKERS PROCESSED:'.
022100           05  TREND-TICKERS-PROC-OU    PIC ZZ9.
022200           05  FILLER                   PIC X(01) VALUE SPACES.
022300           05  FILLER                   PIC X(21)
022400               VALUE 'PRICE RECORDS READ:'.
022500           05  TREND-PRICE-RECS-OU      PIC ZZZZ9.
022600           05  FILLER                   PIC X(83) VALUE SPACES.
022700      *================================================================*
022800       PROCEDURE DIVISION.
022900       000-MAINLINE.
023000           DISPLAY 'STKTREND -- DAILY PRICE TREND REPORT START'.
023100           ACCEPT WS-RUN-DATE FROM DATE.
023200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023300           PERFORM 100-MAINLINE-PROCESS THRU 100-EXIT
023400              UNTIL END-OF-PRICES.
023500           PERFORM 150-TICKER-BREAK THRU 150-EXIT.
023600           PERFORM 900-WRAP-UP THRU 900-EXIT.
023700           GOBACK.
023800      *
023900       000-HOUSEKEEPING.
024000           OPEN INPUT  PRICEFILE.
024100           IF NOT PRICEFILE-OK
024200              DISPLAY 'STKTREND: ERROR OPENING PRICEFILE, STATUS = '
024300                      FS-PRICEFILE
024400              GO TO 900-ERROR.
024500           OPEN OUTPUT TRENDOUT.
024600           IF NOT TRENDOUT-OK
024700              DISPLAY 'STKTREND: ERROR OPENING TRENDRPT, STATUS = '
024800                      FS-TRENDOUT
024900              GO TO 900-ERROR.
025000           PERFORM 010-READ-PRICE THRU 010-EXIT.
025100       000-EXIT.
025200           EXIT.
025300      *
025400       010-READ-PRICE.
025500           READ PRICEFILE
025600              AT END
025700                 SET END-OF-PRICES TO TRUE
025800              NOT AT END
025900                 ADD 1 TO WS-PRICE-RECS-READ
026000           END-READ.
026100       010-EXIT.
026200           EXIT.
026300      *================================================================*
026400      * TREND-ENGINE MAIN LOOP -- RELIES ON THE FEED BEING SORTED      *
026500      * TICKER-MAJOR, DATE-MINOR ASCENDING.                            *
026600      *================================================================*
026700       100-MAINLINE-PROCESS.
026800           IF WS-CURRENT-TICKER = SPACES
026900              MOVE PRICE-TICKER TO WS-CURRENT-TICKER
027000           END-IF
027100           IF PRICE-TICKER NOT = WS-CURRENT-TICKER
027200              PERFORM 150-TICKER-BREAK THRU 150-EXIT
027300              MOVE PRICE-TICKER TO WS-CURRENT-TICKER
027400           END-IF
027500           PERFORM 110-ACCUMULATE-PRICE THRU 110-EXIT.
027600           PERFORM 010-READ-PRICE THRU 010-EXIT.
027700       100-EXIT.
027800           EXIT.
027900      *
028000       110-ACCUMULATE-PRICE.
028100           IF WS-PRICE-COUNT >= WS-MAX-DAYS
028200              DISPLAY 'STKTREND: PRICE TABLE FULL FOR '
028300                      PRICE-TICKER ', DAY DROPPED'
028400              GO TO 110-EXIT
028500           END-IF
028600           ADD 1 TO WS-PRICE-COUNT
028700           SET PRC-IDX TO WS-PRICE-COUNT
028800           MOVE PRICE-CLOSE TO PRC-VALUE (PRC-IDX).
028900       110-EXIT.
029000           EXIT.
029100      *================================================================*
029200      * TICKER CONTROL BREAK -- CONDENSE, OPTIONALLY TRANSFORM TO      *
029300      * CHANGES, SCALE TO BAR HEIGHTS, PRINT, RESET FOR THE NEXT.      *
029350      *================================================================*
029400       150-TICKER-BREAK.
029500           IF WS-CURRENT-TICKER = SPACES
029600              GO TO 150-EXIT
029700           END-IF
029800           IF WS-PRICE-COUNT = 0
029900              GO TO 150-RESET
030000           END-IF
030100           PERFORM 160-CONDENSE-SERIES THRU 160-EXIT.
030200           MOVE WS-COND-TABLE TO WS-ORIG-COND-TABLE.
030300           IF CHANGE-MODE-ON
030400              PERFORM 170-COMPUTE-CHANGE-SERIES THRU 170-EXIT
030500           END-IF
030600           PERFORM 180-COMPUTE-BAR-HEIGHTS THRU 180-EXIT.
030700           PERFORM 190-WRITE-TICKER-REPORT THRU 190-EXIT.
030800           ADD 1 TO WS-TICKERS-PROCESSED.
030900       150-RESET.
031000           MOVE 0 TO WS-PRICE-COUNT.
031100           MOVE SPACES TO WS-CURRENT-TICKER.
031200       150-EXIT.
031300           EXIT.
031400      *================================================================*
031500      * CONDENSE TO AT MOST WS-MAX-COLS COLUMNS BY CONTIGUOUS GROUP    *
031600      * AVERAGING.  THE REMAINDER FROM THE DIVISION GOES TO THE        *
031700      * EARLIEST GROUPS (THEY GET ONE EXTRA DAY EACH).                 *
031800      *================================================================*
031900       160-CONDENSE-SERIES.
032000           IF WS-PRICE-COUNT <= WS-MAX-COLS
032100              MOVE WS-PRICE-COUNT TO WS-COND-COUNT
032200              PERFORM 163-COPY-ONE-DAY THRU 163-EXIT
032300                 VARYING COL-IDX FROM 1 BY 1
032400                 UNTIL COL-IDX > WS-COND-COUNT
032500           ELSE
032600              MOVE WS-MAX-COLS TO WS-COND-COUNT
032700              COMPUTE WS-GROUP-SIZE-BASE =
032800                 WS-PRICE-COUNT / WS-MAX-COLS
032900              COMPUTE WS-REMAINDER =
033000                 WS-PRICE-COUNT -
033100                 (WS-GROUP-SIZE-BASE * WS-MAX-COLS)
033200              MOVE 1 TO WS-GROUP-START
033300              PERFORM 161-CONDENSE-ONE-COLUMN THRU 161-EXIT
033400                 VARYING COL-IDX FROM 1 BY 1
033500                 UNTIL COL-IDX > WS-COND-COUNT
033600           END-IF.
033700       160-EXIT.
033800           EXIT.
033900      *
034000       161-CONDENSE-ONE-COLUMN.
034100           IF COL-IDX <= WS-REMAINDER
034200              COMPUTE WS-THIS-GROUP-SIZE = WS-GROUP-SIZE-BASE + 1
034300           ELSE
034400              MOVE WS-GROUP-SIZE-BASE TO WS-THIS-GROUP-SIZE
034500           END-IF
034600           COMPUTE WS-GROUP-END =
034700              WS-GROUP-START + WS-THIS-GROUP-SIZE - 1
034800           MOVE 0 TO WS-GROUP-SUM
034900           PERFORM 162-SUM-ONE-GROUP THRU 162-EXIT
035000              VARYING PRC-IDX FROM WS-GROUP-START BY 1
035100              UNTIL PRC-IDX > WS-GROUP-END
035200           COMPUTE COND-VALUE (COL-IDX) ROUNDED =
035300              WS-GROUP-SUM / WS-THIS-GROUP-SIZE
035400           COMPUTE WS-GROUP-START = WS-GROUP-END + 1.
035500       161-EXIT.
035600           EXIT.
035700      *
035800       162-SUM-ONE-GROUP.
035900           ADD PRC-VALUE (PRC-IDX) TO WS-GROUP-SUM.
036000       162-EXIT.
036100           EXIT.
036200      *
036300       163-COPY-ONE-DAY.
036400           SET PRC-IDX TO COL-IDX
036500           MOVE PRC-VALUE (PRC-IDX) TO COND-VALUE (COL-IDX).
036600       163-EXIT.
036700           EXIT.
036800      *================================================================*
036900      * CHANGE-MODE TRANSFORM -- DAY-OVER-DAY PERCENT CHANGE ON THE    *
037000      * CONDENSED SERIES.  ELEMENT 1 IS ALWAYS 0.0 BY DEFINITION.      *
037100      * WS-ORIG-COND-TABLE HOLDS THE PRE-TRANSFORM PRICES SO EACH      *
037200      * ELEMENT'S DENOMINATOR IS THE PRIOR *PRICE*, NOT A CHANGE.      *
037300      *================================================================*
037400       170-COMPUTE-CHANGE-SERIES.
037500           MOVE 0 TO COND-VALUE (1)
037600           PERFORM 171-COMPUTE-ONE-CHANGE THRU 171-EXIT
037700              VARYING COL-IDX FROM 2 BY 1
037800              UNTIL COL-IDX > WS-COND-COUNT.
037900       170-EXIT.
038000           EXIT.
038100      *
038200       171-COMPUTE-ONE-CHANGE.
038300           COMPUTE COND-VALUE (COL-IDX) ROUNDED =
038400              ((ORIG-COND-VALUE (COL-IDX) -
038500                ORIG-COND-VALUE (COL-IDX - 1)) /
038600                ORIG-COND-VALUE (COL-IDX - 1)) * 100.
038700       171-EXIT.
038800           EXIT.
038900      *================================================================*
039000      * BAR-HEIGHT SCALING -- MAX-HEIGHT 10 (PRICE MODE), HALVED TO 5  *
039100      * EACH SIDE OF THE BASELINE (CHANGE MODE).  FLOORED AT 1, AND AT *
039200      * 0 FOR A CHANGE OF 0.01% OR LESS (TREATED AS NO CHANGE).        *
039300      *================================================================*
039400       180-COMPUTE-BAR-HEIGHTS.
039500           MOVE COND-VALUE (1) TO WS-SERIES-MIN
039600           MOVE COND-VALUE (1) TO WS-SERIES-MAX
039700           PERFORM 181-FIND-MIN-MAX THRU 181-EXIT
039800              VARYING COL-IDX FROM 2 BY 1
039900              UNTIL COL-IDX > WS-COND-COUNT
040000           COMPUTE WS-SERIES-RANGE = WS-SERIES-MAX - WS-SERIES-MIN
040100           IF WS-SERIES-RANGE = 0
040200              MOVE 1 TO WS-SERIES-RANGE
040300           END-IF
040400           IF CHANGE-MODE-ON
040500              IF WS-SERIES-MAX < 0
040600                 COMPUTE WS-ABS-OF-MAX = 0 - WS-SERIES-MAX
040700              ELSE
040800                 MOVE WS-SERIES-MAX TO WS-ABS-OF-MAX
040900              END-IF
041000              IF WS-SERIES-MIN < 0
041100                 COMPUTE WS-ABS-OF-MIN = 0 - WS-SERIES-MIN
041200              ELSE
041300                 MOVE WS-SERIES-MIN TO WS-ABS-OF-MIN
041400              END-IF
041500              IF WS-ABS-OF-MAX > WS-ABS-OF-MIN
041600                 MOVE WS-ABS-OF-MAX TO WS-ABS-DENOM
041700              ELSE
041800                 MOVE WS-ABS-OF-MIN TO WS-ABS-DENOM
041900              END-IF
042000              IF WS-ABS-DENOM = 0
042100                 MOVE 1 TO WS-ABS-DENOM
042200              END-IF
042300           END-IF
042400           PERFORM 182-COMPUTE-ONE-HEIGHT THRU 182-EXIT
042500              VARYING COL-IDX FROM 1 BY 1
042600              UNTIL COL-IDX > WS-COND-COUNT.
042700       180-EXIT.
042800           EXIT.
042900      *
043000       181-FIND-MIN-MAX.
043100           IF COND-VALUE (COL-IDX) < WS-SERIES-MIN
043200              MOVE COND-VALUE (COL-IDX) TO WS-SERIES-MIN
043300           END-IF
043400           IF COND-VALUE (COL-IDX) > WS-SERIES-MAX
043500              MOVE COND-VALUE (COL-IDX) TO WS-SERIES-MAX
043600           END-IF.
043700       181-EXIT.
043800           EXIT.
043900      *
044000       182-COMPUTE-ONE-HEIGHT.
044100           IF CHANGE-MODE-ON
044200              IF COND-VALUE (COL-IDX) < 0
044300                 COMPUTE WS-VAL-ABS = 0 - COND-VALUE (COL-IDX)
044400              ELSE
044500                 MOVE COND-VALUE (COL-IDX) TO WS-VAL-ABS
044600              END-IF
044700              IF WS-VAL-ABS NOT > 0.01
044800                 MOVE 0 TO COND-HEIGHT (COL-IDX)
044900              ELSE
045000                 COMPUTE WS-HEIGHT-RAW =
045100                    (WS-VAL-ABS / WS-ABS-DENOM) * 5
045200                 MOVE WS-HEIGHT-RAW TO WS-HEIGHT-INT
045300                 IF WS-HEIGHT-INT < 1
045400                    MOVE 1 TO WS-HEIGHT-INT
045500                 END-IF
045600                 MOVE WS-HEIGHT-INT TO COND-HEIGHT (COL-IDX)
045700              END-IF
045800           ELSE
045900              COMPUTE WS-HEIGHT-RAW =
046000                 ((COND-VALUE (COL-IDX) - WS-SERIES-MIN) /
046100                  WS-SERIES-RANGE) * WS-MAX-HEIGHT
046200              MOVE WS-HEIGHT-RAW TO WS-HEIGHT-INT
046300              IF WS-HEIGHT-INT < 1
046400                 MOVE 1 TO WS-HEIGHT-INT
046500              END-IF
046600              MOVE WS-HEIGHT-INT TO COND-HEIGHT (COL-IDX)
046700           END-IF.
046800       182-EXIT.
046900           EXIT.
047000      *================================================================*
047100      * WRITE THE PER-TICKER TREND REPORT -- TITLE, ONE LINE PER       *
047200      * CONDENSED COLUMN, THEN THE TICKER SUMMARY LINE.                *
047300      *================================================================*
047400       190-WRITE-TICKER-REPORT.
047500           PERFORM 191-WRITE-TITLE THRU 191-EXIT.
047600           PERFORM 192-WRITE-ONE-COLUMN THRU 192-EXIT
047700              VARYING COL-IDX FROM 1 BY 1
047800              UNTIL COL-IDX > WS-COND-COUNT.
047900           PERFORM 195-WRITE-SUMMARY THRU 195-EXIT.
048000       190-EXIT.
048100           EXIT.
048200      *
048300       191-WRITE-TITLE.
048400           MOVE SPACES TO WS-TREND-TITLE-LINE
048500           MOVE WS-CURRENT-TICKER TO TREND-TICKER-OU
048600           MOVE WS-RUN-DATE-MM TO TREND-RUN-MM-OU
048700           MOVE WS-RUN-DATE-DD TO TREND-RUN-DD-OU
048800           MOVE WS-RUN-DATE-YY TO TREND-RUN-YY-OU
048900           WRITE TREND-REC FROM WS-TREND-TITLE-LINE.
049000       191-EXIT.
049100           EXIT.
049200      *
049300       192-WRITE-ONE-COLUMN.
049400           MOVE SPACES TO WS-TREND-COL-LINE
049500           MOVE COL-IDX TO TREND-COL-NUM-OU
049600           MOVE SPACES TO WS-BAR-AREA
049700           IF CHANGE-MODE-ON
049800              MOVE COND-VALUE (COL-IDX) TO WS-CHANGE-ED
049900              MOVE WS-CHANGE-ED TO TREND-VALUE-OU
050000              PERFORM 193-BUILD-CHANGE-BAR THRU 193-EXIT
050100           ELSE
050200              MOVE COND-VALUE (COL-IDX) TO WS-PRICE-ED
050300              MOVE WS-PRICE-ED TO TREND-VALUE-OU
050400              PERFORM 194-BUILD-PRICE-BAR THRU 194-EXIT
050500           END-IF
050600           MOVE WS-BAR-AREA TO TREND-BAR-OU
050700           WRITE TREND-REC FROM WS-TREND-COL-LINE.
050800       192-EXIT.
050900           EXIT.
051000      *
051100       193-BUILD-CHANGE-BAR.
051200           IF COND-HEIGHT (COL-IDX) = 0
051300              GO TO 193-EXIT
051400           END-IF
051500           IF COND-VALUE (COL-IDX) >= 0
051550              MOVE WS-BAR-CHARS (1:COND-HEIGHT (COL-IDX))
051580                 TO POS-HALF (1:COND-HEIGHT (COL-IDX))
051700           ELSE
051800              COMPUTE WS-NEG-START = 6 - COND-HEIGHT (COL-IDX)
051900              MOVE WS-BAR-CHARS (1:COND-HEIGHT (COL-IDX))
052000                 TO NEG-HALF (WS-NEG-START:COND-HEIGHT (COL-IDX))
052100           END-IF.
052200       193-EXIT.
052300           EXIT.
052400      *
052500       194-BUILD-PRICE-BAR.
052600           IF COND-HEIGHT (COL-IDX) = 0
052700              GO TO 194-EXIT
052800           END-IF
052900           MOVE WS-BAR-CHARS (1:COND-HEIGHT (COL-IDX))
053000              TO WS-BAR-AREA (1:COND-HEIGHT (COL-IDX)).
053100       194-EXIT.
053200           EXIT.
053300      *
053400       195-WRITE-SUMMARY.
053500           MOVE SPACES TO WS-TREND-SUMMARY-LINE
053600           MOVE ORIG-COND-VALUE (1) TO WS-FIRST-VALUE
053700           MOVE ORIG-COND-VALUE (WS-COND-COUNT) TO WS-LAST-VALUE
053800           MOVE WS-FIRST-VALUE TO WS-PRICE-ED
053900           MOVE WS-PRICE-ED TO TREND-FIRST-OU
054000           MOVE WS-LAST-VALUE TO WS-PRICE-ED
054100           MOVE WS-PRICE-ED TO TREND-LAST-OU
054200           PERFORM 196-FIND-ORIG-MIN-MAX THRU 196-EXIT.
054300           MOVE WS-SERIES-MIN TO WS-PRICE-ED
054400           MOVE WS-PRICE-ED TO TREND-MIN-OU
054500           MOVE WS-SERIES-MAX TO WS-PRICE-ED
054600           MOVE WS-PRICE-ED TO TREND-MAX-OU
054700           IF WS-FIRST-VALUE = 0
054800              MOVE 0 TO WS-NET-CHANGE-PCT
054900           ELSE
055000              COMPUTE WS-NET-CHANGE-PCT ROUNDED =
055100                 ((WS-LAST-VALUE - WS-FIRST-VALUE) /
055200                   WS-FIRST-VALUE) * 100
055300           END-IF
055400           MOVE WS-NET-CHANGE-PCT TO TREND-NET-CHG-OU
055500           WRITE TREND-REC FROM WS-TREND-SUMMARY-LINE.
055600       195-EXIT.
055700           EXIT.
055800      *
055900      * THE SUMMARY LINE REPORTS MIN/MAX OVER THE ORIGINAL CLOSING
056000      * PRICES, NOT THE CHANGE SERIES, EVEN IN CHANGE MODE.
056100       196-FIND-ORIG-MIN-MAX.
056200           MOVE ORIG-COND-VALUE (1) TO WS-SERIES-MIN
056300           MOVE ORIG-COND-VALUE (1) TO WS-SERIES-MAX
056400           PERFORM 197-FIND-ONE-ORIG THRU 197-EXIT
056500              VARYING COL-IDX FROM 2 BY 1
056600              UNTIL COL-IDX > WS-COND-COUNT.
056700       196-EXIT.
056800           EXIT.
056900      *
057000       197-FIND-ONE-ORIG.
057100           IF ORIG-COND-VALUE (COL-IDX) < WS-SERIES-MIN
057200              MOVE ORIG-COND-VALUE (COL-IDX) TO WS-SERIES-MIN
057300           END-IF
057400           IF ORIG-COND-VALUE (COL-IDX) > WS-SERIES-MAX
057500              MOVE ORIG-COND-VALUE (COL-IDX) TO WS-SERIES-MAX
057600           END-IF.
057700       197-EXIT.
057800           EXIT.
057900      *================================================================*
058000       900-WRAP-UP.
058100           MOVE WS-TICKERS-PROCESSED TO TREND-TICKERS-PROC-OU
058200           MOVE WS-PRICE-RECS-READ   TO TREND-PRICE-RECS-OU
058300           WRITE TREND-REC FROM WS-TREND-GRAND-LINE.
058400           DISPLAY 'STKTREND: TICKERS PROCESSED ........ '
058500                   WS-TICKERS-PROCESSED.
058600           DISPLAY 'STKTREND: PRICE RECORDS READ ........ '
058700                   WS-PRICE-RECS-READ.
058800           CLOSE PRICEFILE, TRENDOUT.
058900           DISPLAY 'STKTREND -- NORMAL END OF JOB'.
059000           GO TO 900-EXIT.
059100       900-ERROR.
059200           DISPLAY 'STKTREND -- ABNORMAL END OF JOB'.
059300           MOVE 16 TO RETURN-CODE.
059400       900-EXIT.
059500           EXIT.
