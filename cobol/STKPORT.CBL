000100CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200      *================================================================*
000300      * STKPORT   -  STOCK PORTFOLIO / CAPITAL GAINS TAX PROCESSOR    =*
000400      * AUTHOR: R. CHIRINOS                                           =*
000500      * INSTALLATION: IBM-BCP DATA CENTER                             =*
000600      * DATE-WRITTEN: 11/04/1987                                      =*
000700      * DATE-COMPILED:                                                =*
000800      * SECURITY: NON-CONFIDENTIAL                                    =*
000900      *================================================================*
001000       IDENTIFICATION DIVISION.
001100       PROGRAM-ID. STKPORT.
001200       AUTHOR. R. CHIRINOS.
001300       INSTALLATION. IBM-BCP DATA CENTER.
001400       DATE-WRITTEN. 11/04/1987.
001500       DATE-COMPILED.
001600       SECURITY. NON-CONFIDENTIAL.
001700      *================================================================*
001800      * CHANGE LOG                                                    =*
001900      *----------------------------------------------------------------*
002000      * 19871104  RCH  INITIAL VERSION -- FIFO LOT ACCOUNTING AND      *
002100      *                HOLDINGS REPORT ONLY                           *
002200      * 19880309  RCH  ADDED OVERSELL VALIDATION AND ERROR LINES ON   *
002300      *                HOLDRPT PER BROKERAGE OPS REQUEST #4471        *
002400      * 19881122  RCH  HOLDINGS SUMMARY NOW SORTED DESCENDING BY      *
002500      *                NET SHARES (WAS TICKER SEQUENCE)               *
002600      * 19891017  RCH  FOLDED IN THE TAX DEPARTMENT'S CAPITAL-GAINS   *
002700      *                CALCULATION AS THE TAX-ENGINE SECTION -- EACH  *
002800      *                REALIZED SELL NOW DRIVES ONE TAXRPT BLOCK      *
002900      * 19900605  RCH  SHORT/LONG TERM NOW DECIDED FROM THE OLDEST    *
003000      *                LOT CONSUMED VS. THE SALE DATE (1-YEAR TEST)   *
003100      * 19920214  RCH  RAISED LOT TABLE FROM 200 TO 500 ENTRIES --    *
003200      *                GROWTH FUND TICKERS WERE OVERFLOWING THE TABLE *
003300      * 19950110  RCH  ADDED NII SURTAX PER TAX DEPT RATE SCHEDULE    *
003400      *                CHANGE (3.8% NET INVESTMENT INCOME TAX)        *
003500      * 19981130  LMP  Y2K -- TRAN-DATE-CCYY AND LOT-DATE-CCYY ARE    *
003600      *                FULL 4-DIGIT YEARS ALREADY; VERIFIED THE       *
003700      *                HOLDING-PERIOD TEST SPANS THE CENTURY CORRECTLY*
003800      * 19990219  LMP  Y2K -- NO WINDOWED 2-DIGIT YEARS ANYWHERE IN   *
003900      *                THIS PROGRAM; SIGNED OFF ON THE Y2K CHECKLIST  *
004000      * 20030812  RCH  MISC-4458: DEFAULT TAX RATES TO ZERO/NII-N     *
004100      *                WHEN TAXFILE FAILS TO OPEN INSTEAD OF ABENDING *
004200      *================================================================*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-370.
004600       OBJECT-COMPUTER. IBM-370.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT TRANFILE   ASSIGN TO TRANFILE
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS  IS FS-TRANFILE.
005400      *
005500           SELECT TAXFILE    ASSIGN TO TAXFILE
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS  IS FS-TAXFILE.
005800      *
005900           SELECT HOLDFILE   ASSIGN TO HOLDRPT
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS  IS FS-HOLDFILE.
006200      *
006300           SELECT TAXOUT     ASSIGN TO TAXRPT
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               FILE STATUS  IS FS-TAXOUT.
006600      *================================================================*
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  TRANFILE
007000           RECORDING MODE IS F
007100           RECORD CONTAINS 44 CHARACTERS
007200           BLOCK CONTAINS 0 RECORDS
007300           DATA RECORD IS TRAN-RECORD.
007400           COPY TRANREC.
007500      *
007600       FD  TAXFILE
007700           RECORDING MODE IS F
007800           RECORD CONTAINS 13 CHARACTERS
007900           BLOCK CONTAINS 0 RECORDS
008000           DATA RECORD IS TAX-RECORD.
008100           COPY TAXREC.
008200      *
008300       FD  HOLDFILE
008400           RECORDING MODE IS F
008500           RECORD CONTAINS 80 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS HOLD-REC.
008800       01  HOLD-REC                        PIC X(80).
008900      *
009000       FD  TAXOUT
009100           RECORDING MODE IS F
009200           RECORD CONTAINS 80 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS TAX-REC.
009500       01  TAX-REC                         PIC X(80).
009600      *================================================================*
009700       WORKING-STORAGE SECTION.
009800      *----------------------------------------------------------------*
009900      *    FILE STATUS SWITCHES                                        *
010000      *----------------------------------------------------------------*
010100       01  WS-FILE-STATUS-CODES.
010200           05  FS-TRANFILE              PIC X(02) VALUE SPACES.
010300               88  TRANFILE-OK               VALUE '00'.
010400               88  TRANFILE-EOF              VALUE '10'.
010500           05  FS-TAXFILE               PIC X(02) VALUE SPACES.
010600               88  TAXFILE-OK                VALUE '00'.
010700           05  FS-HOLDFILE              PIC X(02) VALUE SPACES.
010800               88  HOLDFILE-OK               VALUE '00'.
010900           05  FS-TAXOUT                PIC X(02) VALUE SPACES.
011000               88  TAXOUT-OK                 VALUE '00'.
011050           05  FILLER                   PIC X(01) VALUE SPACE.
011100      *
011200       01  WS-SWITCHES.
011300           05  SW-TRAN-EOF              PIC X(01) VALUE 'N'.
011400               88  END-OF-TRAN               VALUE 'Y'.
011500           05  SW-TAX-RATES-LOADED      PIC X(01) VALUE 'N'.
011600               88  TAX-RATES-LOADED          VALUE 'Y'.
011650           05  FILLER                   PIC X(01) VALUE SPACE.
011700      *----------------------------------------------------------------*
011800      *    COUNTERS AND ACCUMULATORS -- ALL COMP PER SHOP STANDARD     *
011900      *----------------------------------------------------------------*
012000       01  WS-COUNTERS.
012100           05  WS-LOT-COUNT             PIC S9(04) COMP VALUE 0.
012200           05  WS-HOLD-COUNT            PIC S9(04) COMP VALUE 0.
012300           05  WS-ERROR-COUNT           PIC S9(04) COMP VALUE 0.
012400           05  WS-TICKERS-HELD          PIC S9(04) COMP VALUE 0.
012500           05  WS-TRAN-RECS-READ        PIC S9(07) COMP VALUE 0.
012600           05  WS-SALES-PROCESSED       PIC S9(07) COMP VALUE 0.
012650           05  FILLER                   PIC X(01) VALUE SPACE.
012700       01  WS-GRAND-TOTAL-COST          PIC S9(09)V99 VALUE 0.
012800      *----------------------------------------------------------------*
012900      *    DEFAULT TAX RATES -- USED WHEN TAXFILE WILL NOT OPEN/READ   *
013000      *----------------------------------------------------------------*
013100       01  WS-TAX-DEFAULTS.
013200           05  WS-DFLT-ST-FED-RATE     PIC 9(02)V9(02) VALUE 0.
013300           05  WS-DFLT-LT-FED-RATE     PIC 9(02)V9(02) VALUE 0.
013400           05  WS-DFLT-STATE-RATE      PIC 9(02)V9(02) VALUE 0.
013500           05  WS-DFLT-NII-FLAG        PIC X(01)       VALUE 'N'.
013550           05  FILLER                   PIC X(01) VALUE SPACE.
013600      *----------------------------------------------------------------*
013700      *    TICKER CONTROL-BREAK WORK AREA                              *
013800      *----------------------------------------------------------------*
013900       01  WS-TICKER-BREAK.
014000           05  WS-CURRENT-TICKER       PIC X(08) VALUE SPACES.
014050           05  FILLER                   PIC X(01) VALUE SPACE.
014100      *----------------------------------------------------------------*
014200      *    FIFO LOT TABLE -- ONE ROW PER OPEN BUY LOT, OLDEST FIRST    *
014300      *    (APPEND ON BUY AT THE END, CONSUME FROM THE FRONT ON SELL)  *
014400      *    TWO INDEXES ARE CARRIED -- LOT-IDX FOR THE READ SIDE OF A   *
014500      *    PASS, LOT-WRITE-IDX FOR THE COMPACTION WRITE SIDE.          *
014600      *----------------------------------------------------------------*
014700       01  WS-LOT-TABLE.
014800           05  WS-LOT-ROW OCCURS 500 TIMES
014900                           INDEXED BY LOT-IDX LOT-WRITE-IDX.
015000               10  LOT-SHARES           PIC 9(07)V9(04) VALUE 0.
015100               10  LOT-PRICE            PIC 9(07)V9(04) VALUE 0.
015200               10  LOT-DATE             PIC X(10)       VALUE SPACES.
015300               10  LOT-DATE-PARTS REDEFINES LOT-DATE.
015400                   15  LOT-DATE-CCYY    PIC 9(04).
015500                   15  FILLER           PIC X(01).
015600                   15  LOT-DATE-MM      PIC 9(02).
015700                   15  FILLER           PIC X(01).
015800                   15  LOT-DATE-DD      PIC 9(02).
015900      *
016000       01  WS-SALE-DATE-WORK.
016100           05  WS-SALE-DATE             PIC X(10) VALUE SPACES.
016200           05  WS-SALE-DATE-PARTS REDEFINES WS-SALE-DATE.
016300               10  WS-SALE-DATE-CCYY    PIC 9(04).
016400               10  FILLER               PIC X(01).
016500               10  WS-SALE-DATE-MM      PIC 9(02).
016600               10  FILLER               PIC X(01).
016700               10  WS-SALE-DATE-DD      PIC 9(02).
016800      *----------------------------------------------------------------*
016900      *    HOLDINGS SUMMARY TABLE -- LOADED AT EACH TICKER BREAK,      *
017000      *    SORTED DESCENDING BY NET SHARES BEFORE HOLDRPT IS WRITTEN.  *
017100      *    HOLD-IDX IS THE PRIMARY INDEX, HOLD-IDX2 THE BUBBLE-SORT    *
017200      *    COMPARE-PAIR INDEX.                                         *
017300      *----------------------------------------------------------------*
017400       01  WS-HOLDINGS-TABLE.
017500           05  WS-HOLD-ROW OCCURS 500 TIMES
017600                           INDEXED BY HOLD-IDX HOLD-IDX2.
017700               10  HOLD-TICKER          PIC X(08) VALUE SPACES.
017800               10  HOLD-NET-SHARES      PIC 9(07)V9(04) VALUE 0.
017900               10  HOLD-AVG-COST        PIC 9(07)V9(04) VALUE 0.
018000               10  HOLD-TOTAL-COST      PIC 9(09)V99    VALUE 0.
018050           05  FILLER                   PIC X(01) VALUE SPACE.
018100       01  WS-HOLD-SWAP-ROW.
018200           05  SWAP-TICKER              PIC X(08).
018300           05  SWAP-NET-SHARES          PIC 9(07)V9(04).
018400           05  SWAP-AVG-COST            PIC 9(07)V9(04).
018500           05  SWAP-TOTAL-COST          PIC 9(09)V99.
018550           05  FILLER                   PIC X(01) VALUE SPACE.
018600      *----------------------------------------------------------------*
018700      *    REJECTED-OVERSELL MESSAGE TABLE                             *
018800      *----------------------------------------------------------------*
018900       01  WS-ERROR-TABLE.
019000           05  WS-ERROR-ROW OCCURS 200 TIMES
019100                           INDEXED BY ERR-IDX.
019200               10  ERR-TICKER           PIC X(08) VALUE SPACES.
019300               10  ERR-REQUESTED        PIC 9(07)V9(04) VALUE 0.
019400               10  ERR-AVAILABLE        PIC 9(07)V9(04) VALUE 0.
019450           05  FILLER                   PIC X(01) VALUE SPACE.
019500      *----------------------------------------------------------------*
019600      *    FIFO CONSUMPTION / GAIN WORK AREA                           *
019700      *----------------------------------------------------------------*
019800       01  WS-SELL-WORK.
019900           05  WS-SHARES-TO-SELL        PIC 9(07)V9(04) VALUE 0.
020000           05  WS-NET-SHARES-HELD       PIC 9(07)V9(04) VALUE 0.
020100           05  WS-COST-OF-SHARES-SOLD   PIC 9(09)V9(04) VALUE 0.
020200           05  WS-SALE-PROCEEDS         PIC 9(09)V9(04) VALUE 0.
020300           05  WS-REALIZED-GAIN         PIC S9(09)V99   VALUE 0.
020400           05  WS-LOT-CONSUME-QTY       PIC 9(07)V9(04) VALUE 0.
020500           05  WS-OLDEST-LOT-CCYY       PIC 9(04) VALUE 0.
020600           05  WS-OLDEST-LOT-MM         PIC 9(02) VALUE 0.
020700           05  WS-OLDEST-LOT-DD         PIC 9(02) VALUE 0.
020800           05  WS-DIFF-YEARS            PIC S9(04) COMP VALUE 0.
020900           05  SW-TERM-CLASS            PIC X(01) VALUE SPACE.
021000               88  TERM-IS-LONG             VALUE 'L'.
021100               88  TERM-IS-SHORT            VALUE 'S'.
021200           05  WS-FED-RATE-USED         PIC 9(02)V9(02) VALUE 0.
021300           05  WS-FEDERAL-TAX           PIC S9(09)V99   VALUE 0.
021400           05  WS-STATE-TAX             PIC S9(09)V99   VALUE 0.
021500           05  WS-NII-TAX               PIC S9(09)V99   VALUE 0.
021600           05  WS-TOTAL-TAX             PIC S9(09)V99   VALUE 0.
021650           05  FILLER                   PIC X(01) VALUE SPACE.
021700      *----------------------------------------------------------------*
021800      *    HOLDRPT LAYOUT -- HEADING, DETAIL, ERROR, TOTAL LINES       *
021900      *----------------------------------------------------------------*
022000       01  WS-HOLD-HEADING-1.
022100           05  FILLER                   PIC X(01) VALUE SPACE.
022200           05  FILLER                   PIC X(30)
022300               VALUE 'STOCK PORTFOLIO HOLDINGS REPORT'.
022400           05  FILLER                   PIC X(49) VALUE SPACES.
022500       01  WS-HOLD-HEADING-2.
022600           05  FILLER                   PIC X(01) VALUE SPACE.
022700           05  FILLER                   PIC X(08) VALUE 'TICKER'.
022800           05  FILLER                   PIC X(03) VALUE SPACES.
022900           05  FILLER                   PIC X(12) VALUE 'NET SHARES'.
023000           05  FILLER                   PIC X(03) VALUE SPACES.
023100           05  FILLER                   PIC X(11) VALUE 'AVG COST'.
023200           05  FILLER                   PIC X(03) VALUE SPACES.
023300           05  FILLER                   PIC X(13) VALUE 'TOTAL COST'.
023400           05  FILLER                   PIC X(26) VALUE SPACES.
023500       01  WS-HOLD-DETAIL-LINE.
023600           05  FILLER                   PIC X(01) VALUE SPACE.
023700           05  HOLD-TICKER-OU           PIC X(08).
023800           05  FILLER                   PIC X(03) VALUE SPACES.
023900           05  HOLD-NET-SHARES-OU       PIC Z(6)9.9(4).
024000           05  FILLER                   PIC X(03) VALUE SPACES.
024100           05  HOLD-AVG-COST-OU         PIC $Z(6)9.99.
024200           05  FILLER                   PIC X(03) VALUE SPACES.
024300           05  HOLD-TOTAL-COST-OU       PIC $Z(8)9.99.
024400           05  FILLER                   PIC X(26) VALUE SPACES.
024500       01  WS-HOLD-ERROR-LINE.
024600           05  FILLER                   PIC X(01) VALUE SPACE.
024700           05  HOLD-ERR-TEXT            PIC X(79).
024800       01  WS-HOLD-TOTAL-LINE.
024900           05  FILLER                   PIC X(01) VALUE SPACE.
025000           05  FILLER                   PIC X(15) VALUE 'TICKERS HELD:'.
025100           05  HOLD-TICKERS-HELD-OU     PIC ZZZ9.
025200           05  FILLER                   PIC X(05) VALUE SPACES.
025300           05  FILLER                   PIC X(18)
025400               VALUE 'TOTAL COST BASIS:'.
025500           05  HOLD-GRAND-TOTAL-OU      PIC $Z(8)9.99.
025600           05  FILLER                   PIC X(35) VALUE SPACES.
025700      *----------------------------------------------------------------*
025800      *    TAXRPT LAYOUT -- TWO LINES PER REALIZED SALE                *
025900      *----------------------------------------------------------------*
026000       01  WS-TAX-DETAIL-LINE-1.
026100           05  FILLER                   PIC X(01) VALUE SPACE.
026200           05  TAX-TICKER-OU            PIC X(08).
026300           05  FILLER                   PIC X(02) VALUE SPACES.
026400           05  TAX-TERM-LIT-OU          PIC X(10).
026500           05  FILLER                   PIC X(02) VALUE SPACES.
026600           05  FILLER                   PIC X(05) VALUE 'RATE:'.
026700           05  TAX-FED-RATE-OU          PIC ZZ.99.
026800           05  FILLER                   PIC X(02) VALUE SPACES.
026900           05  FILLER                   PIC X(05) VALUE 'GAIN:'.
027000           05  TAX-GAIN-OU              PIC $Z(8)9.99.
027100           05  FILLER                   PIC X(27) VALUE SPACES.
027200       01  WS-TAX-DETAIL-LINE-2.
027300           05  FILLER                   PIC X(01) VALUE SPACE.
027400           05  FILLER                   PIC X(04) VALUE 'FED:'.
027500           05  TAX-FEDERAL-TAX-OU       PIC $Z(8)9.99.
027600           05  FILLER                   PIC X(01) VALUE SPACE.
027700           05  FILLER                   PIC X(03) VALUE 'ST:'.
027800           05  TAX-STATE-TAX-OU         PIC $Z(8)9.99.
027900           05  FILLER                   PIC X(01) VALUE SPACE.
028000           05  FILLER                   PIC X(04) VALUE 'NII:'.
028100           05  TAX-NII-TAX-OU           PIC $Z(8)9.99.
028200           05  FILLER                   PIC X(01) VALUE SPACE.
028300           05  FILLER                   PIC X(04) VALUE 'TOT:'.
028400           05  TAX-TOTAL-TAX-OU         PIC $Z(8)9.99.
028500           05  FILLER                   PIC X(09) VALUE SPACES.
028600      *================================================================*
028700       PROCEDURE DIVISION.
028800       000-MAINLINE.
028900           DISPLAY 'STKPORT -- STOCK PORTFOLIO / TAX PROCESSOR START'.
029000           PERFORM 000-HOUSEKEEPING  THRU 000-EXIT.
029100           PERFORM 100-MAINLINE-PROCESS THRU 100-EXIT
029200              UNTIL END-OF-TRAN.
029300           PERFORM 250-TICKER-BREAK THRU 250-EXIT.
029400           PERFORM 300-SORT-HOLDINGS-TABLE THRU 300-EXIT.
029500           PERFORM 500-WRITE-HOLDRPT THRU 500-EXIT.
029600           PERFORM 900-WRAP-UP THRU 900-EXIT.
029700           GOBACK.
029800      *
029900       000-HOUSEKEEPING.
030000           OPEN INPUT  TRANFILE.
030100           IF NOT TRANFILE-OK
030200              DISPLAY 'STKPORT: ERROR OPENING TRANFILE, STATUS = '
030300                      FS-TRANFILE
030400              GO TO 900-ERROR.
030500           OPEN OUTPUT HOLDFILE.
030600           IF NOT HOLDFILE-OK
030700              DISPLAY 'STKPORT: ERROR OPENING HOLDRPT, STATUS = '
030800                      FS-HOLDFILE
030900              GO TO 900-ERROR.
031000           OPEN OUTPUT TAXOUT.
031100           IF NOT TAXOUT-OK
031200              DISPLAY 'STKPORT: ERROR OPENING TAXRPT, STATUS = '
031300                      FS-TAXOUT
031400              GO TO 900-ERROR.
031500           PERFORM 005-READ-TAXFILE THRU 005-EXIT.
031600           PERFORM 010-READ-TRAN    THRU 010-EXIT.
031700       000-EXIT.
031800           EXIT.
031900      *
032000      * TAX-ENGINE: LOAD THE RATE SCHEDULE.  ABSENT OR UNREADABLE FILE
032100      * FALLS BACK TO THE SHOP-STANDARD ZERO-RATE / NO-NII DEFAULTS.
032200       005-READ-TAXFILE.
032300           OPEN INPUT TAXFILE.
032400           IF TAXFILE-OK
032500              READ TAXFILE
032600                 AT END
032700                    MOVE WS-DFLT-ST-FED-RATE  TO TAX-ST-FED-RATE
032800                    MOVE WS-DFLT-LT-FED-RATE  TO TAX-LT-FED-RATE
032900                    MOVE WS-DFLT-STATE-RATE   TO TAX-STATE-RATE
033000                    MOVE WS-DFLT-NII-FLAG     TO TAX-NII-FLAG
033100              END-READ
033200           ELSE
033300              DISPLAY 'STKPORT: TAXFILE NOT AVAILABLE, USING ZERO '
033400                      'RATES / NO NII PER SHOP DEFAULT'
033500              MOVE WS-DFLT-ST-FED-RATE  TO TAX-ST-FED-RATE
033600              MOVE WS-DFLT-LT-FED-RATE  TO TAX-LT-FED-RATE
033700              MOVE WS-DFLT-STATE-RATE   TO TAX-STATE-RATE
033800              MOVE WS-DFLT-NII-FLAG     TO TAX-NII-FLAG
033900           END-IF.
034000       005-EXIT.
034100           EXIT.
034200      *
034300       010-READ-TRAN.
034400           READ TRANFILE
034500              AT END
034600                 SET END-OF-TRAN TO TRUE
034700              NOT AT END
034800                 ADD 1 TO WS-TRAN-RECS-READ
034900           END-READ.
035000       010-EXIT.
035100           EXIT.
035200      *================================================================*
035300      * PORTFOLIO-ENGINE MAIN LOOP -- RELIES ON THE FEED BEING SORTED  *
035400      * TICKER-MAJOR, DATE-MINOR ASCENDING.  A TICKER CHANGE DRIVES    *
035500      * THE CONTROL BREAK THAT CLOSES OUT THE PRIOR TICKER'S LOTS.     *
035600      *================================================================*
035700       100-MAINLINE-PROCESS.
035800           IF WS-CURRENT-TICKER = SPACES
035900              MOVE TRAN-TICKER TO WS-CURRENT-TICKER
036000           END-IF
036100           IF TRAN-TICKER NOT = WS-CURRENT-TICKER
036200              PERFORM 250-TICKER-BREAK THRU 250-EXIT
036300              MOVE TRAN-TICKER TO WS-CURRENT-TICKER
036400           END-IF
036500           EVALUATE TRUE
036600              WHEN TRAN-IS-SELL
036700                 PERFORM 220-APPLY-SELL THRU 220-EXIT
036800              WHEN OTHER
036900                 PERFORM 210-APPLY-BUY  THRU 210-EXIT
037000           END-EVALUATE
037100           PERFORM 010-READ-TRAN THRU 010-EXIT.
037200       100-EXIT.
037300           EXIT.
037400      *
037500      * BUY: APPEND A NEW LOT TO THE END OF THE TABLE.
037600       210-APPLY-BUY.
037700           IF WS-LOT-COUNT >= 500
037750              DISPLAY 'STKPORT: LOT TABLE FULL FOR ' TRAN-TICKER
037780                      ', BUY IGNORED'
037800              GO TO 210-EXIT
037900           END-IF
038000           ADD 1 TO WS-LOT-COUNT
038100           SET LOT-IDX TO WS-LOT-COUNT
038200           MOVE TRAN-SHARES TO LOT-SHARES (LOT-IDX)
038300           MOVE TRAN-PRICE  TO LOT-PRICE  (LOT-IDX)
038400           MOVE TRAN-DATE   TO LOT-DATE   (LOT-IDX).
038500       210-EXIT.
038600           EXIT.
038700      *================================================================*
038800      * SELL: VALIDATE AGAINST CURRENT NET SHARES, THEN CONSUME OLDEST *
038900      * LOTS FIRST (FIFO).  A REALIZED GAIN DRIVES THE TAX-ENGINE.     *
039000      *================================================================*
039100       220-APPLY-SELL.
039200           MOVE 0 TO WS-NET-SHARES-HELD
039300           PERFORM 221-SUM-HELD-SHARES THRU 221-EXIT
039400              VARYING LOT-IDX FROM 1 BY 1 UNTIL LOT-IDX > WS-LOT-COUNT
039500           IF TRAN-SHARES > WS-NET-SHARES-HELD
039600              PERFORM 230-LOG-OVERSELL-ERROR THRU 230-EXIT
039700              GO TO 220-EXIT
039800           END-IF
039900      *    CAPTURE THE OLDEST OPEN LOT'S DATE BEFORE IT IS CONSUMED --
040000      *    FIFO MEANS THE FIRST LOT CONSUMED DRIVES THE HOLDING PERIOD.
040100           MOVE LOT-DATE-CCYY (1) TO WS-OLDEST-LOT-CCYY
040200           MOVE LOT-DATE-MM   (1) TO WS-OLDEST-LOT-MM
040300           MOVE LOT-DATE-DD   (1) TO WS-OLDEST-LOT-DD
040400           MOVE TRAN-DATE         TO WS-SALE-DATE
040500           MOVE 0 TO WS-COST-OF-SHARES-SOLD
040600           MOVE TRAN-SHARES TO WS-SHARES-TO-SELL
040700           PERFORM 225-CONSUME-ONE-LOT THRU 225-EXIT
040800              VARYING LOT-IDX FROM 1 BY 1
040900              UNTIL LOT-IDX > WS-LOT-COUNT OR WS-SHARES-TO-SELL = 0
041000           PERFORM 240-COMPACT-LOT-TABLE THRU 240-EXIT
041100           COMPUTE WS-SALE-PROCEEDS ROUNDED =
041200              TRAN-SHARES * TRAN-PRICE
041300           COMPUTE WS-REALIZED-GAIN ROUNDED =
041400              WS-SALE-PROCEEDS - WS-COST-OF-SHARES-SOLD
041500           PERFORM 235-CLASSIFY-TERM THRU 235-EXIT
041600           ADD 1 TO WS-SALES-PROCESSED
041700           PERFORM 400-CALC-CAPGAINS-TAX THRU 400-EXIT.
041800       220-EXIT.
041900           EXIT.
042000      *
042100       221-SUM-HELD-SHARES.
042200           ADD LOT-SHARES (LOT-IDX) TO WS-NET-SHARES-HELD.
042300       221-EXIT.
042400           EXIT.
042500      *
042600       225-CONSUME-ONE-LOT.
042700           IF LOT-SHARES (LOT-IDX) <= WS-SHARES-TO-SELL
042800              COMPUTE WS-COST-OF-SHARES-SOLD ROUNDED =
042900                 WS-COST-OF-SHARES-SOLD +
043000                 (LOT-SHARES (LOT-IDX) * LOT-PRICE (LOT-IDX))
043100              SUBTRACT LOT-SHARES (LOT-IDX)
043200                 FROM WS-SHARES-TO-SELL
043300              MOVE 0 TO LOT-SHARES (LOT-IDX)
043400           ELSE
043500              MOVE WS-SHARES-TO-SELL TO WS-LOT-CONSUME-QTY
043600              COMPUTE WS-COST-OF-SHARES-SOLD ROUNDED =
043700                 WS-COST-OF-SHARES-SOLD +
043800                 (WS-LOT-CONSUME-QTY * LOT-PRICE (LOT-IDX))
043900              SUBTRACT WS-LOT-CONSUME-QTY
044000                 FROM LOT-SHARES (LOT-IDX)
044100              MOVE 0 TO WS-SHARES-TO-SELL
044200           END-IF.
044300       225-EXIT.
044400           EXIT.
044500      *
044600       230-LOG-OVERSELL-ERROR.
044700           IF WS-ERROR-COUNT >= 200
044800              DISPLAY 'STKPORT: ERROR TABLE FULL, MESSAGE DROPPED '
044900                      'FOR ' TRAN-TICKER
045000              GO TO 230-EXIT
045100           END-IF
045200           ADD 1 TO WS-ERROR-COUNT
045300           SET ERR-IDX TO WS-ERROR-COUNT
045400           MOVE TRAN-TICKER        TO ERR-TICKER (ERR-IDX)
045500           MOVE TRAN-SHARES        TO ERR-REQUESTED (ERR-IDX)
045600           MOVE WS-NET-SHARES-HELD TO ERR-AVAILABLE (ERR-IDX)
045700           DISPLAY 'STKPORT: CANNOT SELL ' TRAN-SHARES
045800                   ' SHARES OF ' TRAN-TICKER ', ONLY HAVE '
045900                   WS-NET-SHARES-HELD.
046000       230-EXIT.
046100           EXIT.
046200      *
046300      * REMOVE ANY LOT ROWS LEFT AT ZERO SHARES AFTER A SELL, SLIDING
046400      * THE SURVIVORS UP SO THE TABLE STAYS OLDEST-FIRST, NO GAPS.
046500      * LOT-WRITE-IDX TRACKS THE NEXT FREE SLOT ON THE WRITE SIDE.
046600       240-COMPACT-LOT-TABLE.
046700           MOVE 0 TO WS-HOLD-COUNT
046800           PERFORM 241-COMPACT-ONE-ROW THRU 241-EXIT
046900              VARYING LOT-IDX FROM 1 BY 1 UNTIL LOT-IDX > WS-LOT-COUNT
047000           MOVE WS-HOLD-COUNT TO WS-LOT-COUNT
047100           MOVE 0 TO WS-HOLD-COUNT.
047200       240-EXIT.
047300           EXIT.
047400      *
047500       241-COMPACT-ONE-ROW.
047600           IF LOT-SHARES (LOT-IDX) > 0
047700              ADD 1 TO WS-HOLD-COUNT
047800              IF WS-HOLD-COUNT NOT = LOT-IDX
047900                 SET LOT-WRITE-IDX TO WS-HOLD-COUNT
048000                 MOVE WS-LOT-ROW (LOT-IDX) TO WS-LOT-ROW (LOT-WRITE-IDX)
048100              END-IF
048200           END-IF.
048300       241-EXIT.
048400           EXIT.
048500      *
048600      * TERM CLASSIFICATION -- LONG TERM IF THE HOLDING PERIOD FROM THE
048700      * OLDEST CONSUMED LOT TO THE SALE DATE IS A YEAR OR MORE.  PLAIN
048800      * YEAR/MONTH/DAY COMPARISON -- NO INTRINSIC DATE FUNCTIONS USED.
048900       235-CLASSIFY-TERM.
049000           COMPUTE WS-DIFF-YEARS =
049100              WS-SALE-DATE-CCYY - WS-OLDEST-LOT-CCYY
049200           IF WS-DIFF-YEARS > 1
049300              SET TERM-IS-LONG TO TRUE
049400           ELSE
049500              IF WS-DIFF-YEARS = 1
049600                 IF WS-SALE-DATE-MM > WS-OLDEST-LOT-MM
049700                    SET TERM-IS-LONG TO TRUE
049800                 ELSE
049900                    IF WS-SALE-DATE-MM = WS-OLDEST-LOT-MM
050000                       AND WS-SALE-DATE-DD NOT LESS WS-OLDEST-LOT-DD
050100                       SET TERM-IS-LONG TO TRUE
050200                    ELSE
050300                       SET TERM-IS-SHORT TO TRUE
050400                    END-IF
050500                 END-IF
050600              ELSE
050700                 SET TERM-IS-SHORT TO TRUE
050800              END-IF
050900           END-IF.
051000       235-EXIT.
051100           EXIT.
051200      *================================================================*
051300      * TICKER CONTROL BREAK -- CLOSE OUT THE JUST-FINISHED TICKER'S   *
051400      * OPEN LOTS INTO THE HOLDINGS TABLE, THEN RESET FOR THE NEXT ONE.*
051500      *================================================================*
051600       250-TICKER-BREAK.
051700           IF WS-CURRENT-TICKER = SPACES
051800              GO TO 250-EXIT
051900           END-IF
052000           MOVE 0 TO WS-NET-SHARES-HELD
052100           MOVE 0 TO WS-COST-OF-SHARES-SOLD
052200           PERFORM 252-SUM-TICKER-LOT THRU 252-EXIT
052300              VARYING LOT-IDX FROM 1 BY 1 UNTIL LOT-IDX > WS-LOT-COUNT
052400           IF WS-NET-SHARES-HELD > 0
052500              IF WS-HOLD-COUNT >= 500
052600                 DISPLAY 'STKPORT: HOLDINGS TABLE FULL, '
052700                         WS-CURRENT-TICKER ' DROPPED'
052800                 GO TO 250-RESET
052900              END-IF
053000              ADD 1 TO WS-HOLD-COUNT
053100              SET HOLD-IDX TO WS-HOLD-COUNT
053200              MOVE WS-CURRENT-TICKER TO HOLD-TICKER (HOLD-IDX)
053300              MOVE WS-NET-SHARES-HELD TO HOLD-NET-SHARES (HOLD-IDX)
053400              COMPUTE HOLD-AVG-COST (HOLD-IDX) ROUNDED =
053500                 WS-COST-OF-SHARES-SOLD / WS-NET-SHARES-HELD
053600              MOVE WS-COST-OF-SHARES-SOLD TO HOLD-TOTAL-COST (HOLD-IDX)
053700              ADD 1 TO WS-TICKERS-HELD
053800              ADD WS-COST-OF-SHARES-SOLD TO WS-GRAND-TOTAL-COST
053900           END-IF.
054000       250-RESET.
054100           MOVE 0 TO WS-LOT-COUNT.
054200       250-EXIT.
054300           EXIT.
054400      *
054500       252-SUM-TICKER-LOT.
054600           ADD LOT-SHARES (LOT-IDX) TO WS-NET-SHARES-HELD
054700           COMPUTE WS-COST-OF-SHARES-SOLD ROUNDED =
054800              WS-COST-OF-SHARES-SOLD +
054900              (LOT-SHARES (LOT-IDX) * LOT-PRICE (LOT-IDX)).
055000       252-EXIT.
055100           EXIT.
055200      *================================================================*
055300      * HOLDINGS SUMMARY SORT -- MANUAL EXCHANGE SORT, DESCENDING BY   *
055400      * NET SHARES, PER THE BUSINESS RULE.  NO SORT VERB IN THIS SHOP  *
055500      * FOR AN IN-MEMORY TABLE THIS SMALL.                             *
055600      *================================================================*
055700       300-SORT-HOLDINGS-TABLE.
055800           IF WS-HOLD-COUNT < 2
055900              GO TO 300-EXIT
056000           END-IF
056100           PERFORM 305-BUBBLE-PASS THRU 305-EXIT
056200              VARYING HOLD-IDX FROM 1 BY 1
056300              UNTIL HOLD-IDX >= WS-HOLD-COUNT.
056400       300-EXIT.
056500           EXIT.
056600      *
056700       305-BUBBLE-PASS.
056800           PERFORM 307-BUBBLE-COMPARE THRU 307-EXIT
056900              VARYING HOLD-IDX2 FROM 1 BY 1
057000              UNTIL HOLD-IDX2 > (WS-HOLD-COUNT - HOLD-IDX).
057100       305-EXIT.
057200           EXIT.
057300      *
057400       307-BUBBLE-COMPARE.
057500           IF HOLD-NET-SHARES (HOLD-IDX2) <
057600              HOLD-NET-SHARES (HOLD-IDX2 + 1)
057700              MOVE WS-HOLD-ROW (HOLD-IDX2) TO WS-HOLD-SWAP-ROW
057800              MOVE WS-HOLD-ROW (HOLD-IDX2 + 1) TO WS-HOLD-ROW (HOLD-IDX2)
057900              MOVE SWAP-TICKER          TO HOLD-TICKER (HOLD-IDX2 + 1)
058000              MOVE SWAP-NET-SHARES      TO HOLD-NET-SHARES (HOLD-IDX2 + 1)
058100              MOVE SWAP-AVG-COST        TO HOLD-AVG-COST (HOLD-IDX2 + 1)
058200              MOVE SWAP-TOTAL-COST      TO HOLD-TOTAL-COST (HOLD-IDX2 + 1)
058300           END-IF.
058400       307-EXIT.
058500           EXIT.
058600      *================================================================*
058700      * TAX-ENGINE -- FEDERAL / STATE / NII TAX ON ONE REALIZED GAIN.  *
058800      * RATES ARE STORED AS WHOLE PERCENTAGES (24.00 = 24%).           *
058900      *================================================================*
059000       400-CALC-CAPGAINS-TAX.
059100           IF TERM-IS-LONG
059200              MOVE TAX-LT-FED-RATE TO WS-FED-RATE-USED
059300           ELSE
059400              MOVE TAX-ST-FED-RATE TO WS-FED-RATE-USED
059500           END-IF
059600           COMPUTE WS-FEDERAL-TAX ROUNDED =
059700              WS-REALIZED-GAIN * (WS-FED-RATE-USED / 100)
059800           COMPUTE WS-STATE-TAX ROUNDED =
059900              WS-REALIZED-GAIN * (TAX-STATE-RATE / 100)
060000           IF TAX-NII-APPLIES
060100              COMPUTE WS-NII-TAX ROUNDED = WS-REALIZED-GAIN * 0.038
060200           ELSE
060300              MOVE 0 TO WS-NII-TAX
060400           END-IF
060500           COMPUTE WS-TOTAL-TAX ROUNDED =
060600              WS-FEDERAL-TAX + WS-STATE-TAX + WS-NII-TAX
060700           PERFORM 410-WRITE-TAXRPT THRU 410-EXIT.
060800       400-EXIT.
060900           EXIT.
061000      *
061100       410-WRITE-TAXRPT.
061200           MOVE SPACES TO WS-TAX-DETAIL-LINE-1
061300           MOVE TRAN-TICKER TO TAX-TICKER-OU
061400           IF TERM-IS-LONG
061500              MOVE 'LONG-TERM ' TO TAX-TERM-LIT-OU
061600           ELSE
061700              MOVE 'SHORT-TERM' TO TAX-TERM-LIT-OU
061800           END-IF
061900           MOVE WS-FED-RATE-USED  TO TAX-FED-RATE-OU
062000           MOVE WS-REALIZED-GAIN  TO TAX-GAIN-OU
062100           WRITE TAX-REC FROM WS-TAX-DETAIL-LINE-1
062200           MOVE SPACES TO WS-TAX-DETAIL-LINE-2
062300           MOVE WS-FEDERAL-TAX   TO TAX-FEDERAL-TAX-OU
062400           MOVE WS-STATE-TAX     TO TAX-STATE-TAX-OU
062500           MOVE WS-NII-TAX       TO TAX-NII-TAX-OU
062600           MOVE WS-TOTAL-TAX     TO TAX-TOTAL-TAX-OU
062700           WRITE TAX-REC FROM WS-TAX-DETAIL-LINE-2.
062800       410-EXIT.
062900           EXIT.
063000      *================================================================*
063100      * HOLDRPT -- HEADING, DETAIL (SORTED), ERROR LINES, TOTAL LINE.  *
063200      *================================================================*
063300       500-WRITE-HOLDRPT.
063400           PERFORM 505-WRITE-HOLD-HEADING THRU 505-EXIT.
063500           PERFORM 510-WRITE-HOLD-DETAIL THRU 510-EXIT
063600              VARYING HOLD-IDX FROM 1 BY 1 UNTIL HOLD-IDX > WS-HOLD-COUNT.
063700           PERFORM 520-WRITE-HOLD-ERROR THRU 520-EXIT
063800              VARYING ERR-IDX FROM 1 BY 1 UNTIL ERR-IDX > WS-ERROR-COUNT.
063900           PERFORM 530-WRITE-HOLD-TOTAL THRU 530-EXIT.
064000       500-EXIT.
064100           EXIT.
064200      *
064300       505-WRITE-HOLD-HEADING.
064400           WRITE HOLD-REC FROM WS-HOLD-HEADING-1.
064500           WRITE HOLD-REC FROM WS-HOLD-HEADING-2.
064600       505-EXIT.
064700           EXIT.
064800      *
064900       510-WRITE-HOLD-DETAIL.
065000           MOVE SPACES TO WS-HOLD-DETAIL-LINE
065100           MOVE HOLD-TICKER (HOLD-IDX)     TO HOLD-TICKER-OU
065200           MOVE HOLD-NET-SHARES (HOLD-IDX) TO HOLD-NET-SHARES-OU
065300           MOVE HOLD-AVG-COST (HOLD-IDX)   TO HOLD-AVG-COST-OU
065400           MOVE HOLD-TOTAL-COST (HOLD-IDX) TO HOLD-TOTAL-COST-OU
065500           WRITE HOLD-REC FROM WS-HOLD-DETAIL-LINE.
065600       510-EXIT.
065700           EXIT.
065800      *
065900       520-WRITE-HOLD-ERROR.
066000           MOVE SPACES TO WS-HOLD-ERROR-LINE
066100           STRING 'CANNOT SELL ' DELIMITED BY SIZE
066200                  ERR-REQUESTED (ERR-IDX)  DELIMITED BY SIZE
066300                  ' SHARES OF ' DELIMITED BY SIZE
066400                  ERR-TICKER (ERR-IDX)     DELIMITED BY SIZE
066500                  ', ONLY HAVE ' DELIMITED BY SIZE
066600                  ERR-AVAILABLE (ERR-IDX)  DELIMITED BY SIZE
066700              INTO HOLD-ERR-TEXT
066800           END-STRING
066900           WRITE HOLD-REC FROM WS-HOLD-ERROR-LINE.
067000       520-EXIT.
067100           EXIT.
067200      *
067300       530-WRITE-HOLD-TOTAL.
067400           MOVE WS-TICKERS-HELD     TO HOLD-TICKERS-HELD-OU
067500           MOVE WS-GRAND-TOTAL-COST TO HOLD-GRAND-TOTAL-OU
067600           WRITE HOLD-REC FROM WS-HOLD-TOTAL-LINE.
067700       530-EXIT.
067800           EXIT.
067900      *================================================================*
068000       900-WRAP-UP.
068100           DISPLAY 'STKPORT: TRANSACTIONS READ ......... '
068200                   WS-TRAN-RECS-READ.
068300           DISPLAY 'STKPORT: SALES PROCESSED ........... '
068400                   WS-SALES-PROCESSED.
068500           DISPLAY 'STKPORT: TICKERS HELD ............... '
068600                   WS-TICKERS-HELD.
068700           DISPLAY 'STKPORT: OVERSELLS REJECTED ......... '
068800                   WS-ERROR-COUNT.
068900           CLOSE TRANFILE, TAXFILE, HOLDFILE, TAXOUT.
069000           DISPLAY 'STKPORT -- NORMAL END OF JOB'.
069100           GO TO 900-EXIT.
069200       900-ERROR.
069300           DISPLAY 'STKPORT -- ABNORMAL END OF JOB'.
069400           MOVE 16 TO RETURN-CODE.
069500       900-EXIT.
069600           EXIT.
