000100******************************************************************
000200*    RECORD OF DAILY CLOSING PRICE FILE  (PRICEFILE)             *
000300******************************************************************
000400*    ONE RECORD PER TICKER PER TRADING DAY.  DELIVERED SORTED    *
000500*    BY TICKER, THEN DATE ASCENDING -- STKTREND RELIES ON THIS   *
000600*    ORDER TO ACCUMULATE EACH TICKER'S SERIES AND TO DRIVE THE   *
000700*    TICKER CONTROL BREAK.                                       *
000800******************************************************************
000900*    MAINTENANCE HISTORY                                         *
001000*    -------------------                                        *
001100*    19880614  RCH  NEW COPYBOOK FOR THE TREND REPORT            *
001200*    19890227  RCH  ADDED PRC-DATE BREAKOUT REDEFINES            *
001300******************************************************************
001400 01  PRICE-RECORD.
001500*        STOCK SYMBOL
001600     05  PRICE-TICKER                    PIC X(08).
001700*        ISO DATE YYYY-MM-DD
001800     05  PRICE-DATE                      PIC X(10).
001900     05  PRICE-DATE-PARTS REDEFINES PRICE-DATE.
002000         10  PRICE-DATE-CCYY             PIC 9(04).
002100         10  FILLER                      PIC X(01).
002200         10  PRICE-DATE-MM               PIC 9(02).
002300         10  FILLER                      PIC X(01).
002400         10  PRICE-DATE-DD               PIC 9(02).
002500*        DAILY CLOSING PRICE
002600     05  PRICE-CLOSE                     PIC 9(07)V9(04).
002700******************************************************************
002800*    NOTE: 8+10+11 = 29 CHARACTERS EXACTLY, PER THE FEED SPEC --  *
002900*    NO FILLER PAD; THE DATE REDEFINES ABOVE SUPPLIES THE PAD.    *
003000******************************************************************
