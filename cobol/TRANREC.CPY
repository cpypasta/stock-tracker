000100******************************************************************
000200*    RECORD OF TRANSACTION FILE  (TRANFILE)                      *
000300******************************************************************
000400*    ONE RECORD PER BUY OR SELL TICKET.  INPUT IS DELIVERED IN   *
000500*    TICKER-MAJOR, DATE-MINOR ASCENDING SEQUENCE BY THE FEED     *
000600*    JOB -- THIS MEMBER DOES NOT RE-SEQUENCE IT.                 *
000700******************************************************************
000800*    MAINTENANCE HISTORY                                         *
000900*    -------------------                                        *
001000*    19871104  RCH  NEW COPYBOOK FOR PORTFOLIO LOT PROCESSING    *
001100*    19890227  RCH  ADDED TX-DATE BREAKOUT REDEFINES FOR THE     *
001200*                   HOLDING-PERIOD TEST IN STKPORT               *
001300*    19990817  LMP  Y2K -- CONFIRMED TX-DATE-YYYY IS FULL 4-DIGIT*
001400*                   CENTURY, NO WINDOWING NEEDED ON THIS FEED    *
001500******************************************************************
001600 01  TRAN-RECORD.
001700*        STOCK SYMBOL, LEFT-JUSTIFIED, UPPER CASE
001800     05  TRAN-TICKER                     PIC X(08).
001900*        'BUY ' OR 'SELL' -- ANYTHING ELSE IS TREATED AS A BUY
002000*        BY STKPORT (SOURCE SYSTEM DEFAULT)
002100     05  TRAN-TYPE                       PIC X(04).
002200         88  TRAN-IS-BUY                     VALUE 'BUY '.
002300         88  TRAN-IS-SELL                    VALUE 'SELL'.
002400*        SHARE QUANTITY, FRACTIONAL SHARES ALLOWED, ZONED
002500     05  TRAN-SHARES                     PIC 9(07)V9(04).
002600*        UNIT PRICE PAID OR RECEIVED, DOLLARS, ZONED
002700     05  TRAN-PRICE                      PIC 9(07)V9(04).
002800*        ISO DATE YYYY-MM-DD -- SORT KEY WITHIN TICKER
002900     05  TRAN-DATE                       PIC X(10).
003000     05  TRAN-DATE-PARTS REDEFINES TRAN-DATE.
003100         10  TRAN-DATE-CCYY              PIC 9(04).
003200         10  FILLER                      PIC X(01).
003300         10  TRAN-DATE-MM                PIC 9(02).
003400         10  FILLER                      PIC X(01).
003500         10  TRAN-DATE-DD                PIC 9(02).
003600******************************************************************
003700*    NOTE: 8+4+11+11+10 = 44 CHARACTERS EXACTLY, PER THE FEED    *
003800*    SPEC -- NO FILLER PAD IS ADDED TO THIS RECORD BECAUSE THE   *
003900*    44-BYTE LENGTH IS THE INTERCHANGE CONTRACT WITH THE FEED    *
004000*    JOB; THE REDEFINES ABOVE SUPPLIES THE USUAL PAD BYTES.      *
004100******************************************************************
