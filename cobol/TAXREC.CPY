000100******************************************************************
000200*    RECORD OF TAX CONFIGURATION FILE  (TAXFILE)                 *
000300******************************************************************
000400*    A SINGLE RECORD CARRYING THE CURRENT CAPITAL-GAINS RATE     *
000500*    SCHEDULE.  MAINTAINED BY THE TAX DEPARTMENT ONCE A YEAR;    *
000600*    STKPORT DEFAULTS EVERYTHING TO ZERO/NO-SURTAX IF THE FILE   *
000700*    IS MISSING OR EMPTY SO A RUN NEVER ABENDS FOR WANT OF IT.   *
000800******************************************************************
000900*    MAINTENANCE HISTORY                                         *
001000*    -------------------                                        *
001100*    19871104  RCH  NEW COPYBOOK                                 *
001200*    19950110  RCH  ADDED NII-FLAG FOR THE SURTAX SCHEDULE       *
001300******************************************************************
001400 01  TAX-RECORD.
001500*        SHORT-TERM FEDERAL RATE, PERCENT, e.g. 24.00
001600     05  TAX-ST-FED-RATE                 PIC 9(02)V9(02).
001700*        LONG-TERM FEDERAL RATE, PERCENT
001800     05  TAX-LT-FED-RATE                 PIC 9(02)V9(02).
001900*        STATE RATE, PERCENT -- SAME FOR SHORT AND LONG TERM
002000     05  TAX-STATE-RATE                  PIC 9(02)V9(02).
002100*        'Y' = SUBJECT TO THE 3.8% NET-INVESTMENT-INCOME SURTAX
002200     05  TAX-NII-FLAG                    PIC X(01).
002300         88  TAX-NII-APPLIES                 VALUE 'Y'.
002400         88  TAX-NII-NOT-APPLIC              VALUE 'N'.
002500******************************************************************
002600*    NOTE: 4+4+4+1 = 13 CHARACTERS EXACTLY, PER THE FEED SPEC -- *
002700*    NO FILLER PAD; THIS IS THE WHOLE RECORD, NOT A SEGMENT OF   *
002800*    A LARGER MASTER LAYOUT.                                     *
002900******************************************************************
